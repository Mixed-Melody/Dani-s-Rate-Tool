000100****************************************************************
000200**                                                             *
000300**  Record Definition For Hotel Rate Request File              *
000400**     No key - read in arrival sequence                       *
000500**                                                             *
000600****************************************************************
000700**  File size 40 bytes.
000800**
000900**  One request drives one of three calculations, selected by
001000**  HRQ-TYPE.  Fields below HRQ-ADJ-MODE only apply to type 'S'.
001100**
001200**  29/04/86 vbc - Created.
001300**  03/11/93 vbc - Added HRQ-TAX-OVR-FLG / HRQ-TAX-RATE for the
001400**                 per-request tax override requested by Sales.
001500**  22/05/96 vbc - Added special quote fields (discount / excl
001600**                 tax type) for the type 'S' calculation.
001700**
001800 01  HR-REQUEST-RECORD.
001900     03  HRQ-ID                  PIC X(6).
002000     03  HRQ-TYPE                PIC X(1).
002100**           'R' reverse, 'F' forward, 'S' special.
002200     03  HRQ-AMOUNT              PIC 9(7)V99.
002300**           Type 'R' - tax-inclusive total amount.
002400**           Type 'F'/'S' - base nightly rate.
002500     03  HRQ-NIGHTS              PIC 9(3).
002600     03  HRQ-TAX-OVR-FLG         PIC X(1).
002700**           'Y' = use HRQ-TAX-RATE, else default to 12.50.
002800     03  HRQ-TAX-RATE            PIC 9(2)V99.
002900     03  HRQ-ADJ-MODE            PIC X(1).
003000**           Special only.  'D' discount, 'X' exclude tax type.
003100     03  HRQ-DISCOUNT            PIC 9(3)V99.
003200**           Special/'D' only.  0.00 thru 100.00 percent.
003300     03  HRQ-EXCL-TAX            PIC X(1).
003400**           Special/'X' only.  'S' state, 'L' lodging, 'C' city.
003500     03  FILLER                  PIC X(9).
003600**
003700**  Alternate alphanumeric view of the two numeric fields so
003800**  ZZ010-EDIT-A-REQUEST can class-test bad input data for
003900**  numeric-ness without blowing up on a non-numeric file.
004000**
004100 01  HR-REQUEST-EDIT-VIEW REDEFINES HR-REQUEST-RECORD.
004200     03  FILLER                  PIC X(7).
004300     03  HRQ-AMOUNT-X            PIC X(9).
004400     03  HRQ-NIGHTS-X            PIC X(3).
004500     03  FILLER                  PIC X(21).
