000100****************************************************************
000200**  SELECT For Hotel Rate Print/Report File                   *
000300**     Sequential print output, 132 byte lines                *
000400**     Modelled on the house selprint.cob member               *
000500****************************************************************
000600*
000700*  29/04/86 vbc - Created.
000800*
000900     SELECT HR-REPORT-FILE
001000         ASSIGN TO HRRPTOUT
001100         FILE STATUS IS HR-RPT-FILE-STATUS.
