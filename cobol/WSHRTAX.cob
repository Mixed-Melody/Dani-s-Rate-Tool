000100****************************************************************
000200**                                                             *
000300**  Tax Constants And Component Table For Hotel Rate System   *
000400**                                                             *
000500****************************************************************
000600**
000700**  Default aggregate tax rate and the three components that
000800**  make it up.  A request's HRQ-EXCL-TAX code, when type 'S'
000900**  adjust mode is 'X', names one of the three rows below to be
001000**  backed out of the aggregate rate - see ZZ090-RESOLVE-
001100**  EFFECTIVE-TAX in HR100.
001200**
001300**  Table is loaded by the literal + REDEFINES trick, same as
001400**  the house State-Tax table, so it can be held as a VALUE'd
001500**  01 item instead of needing a SOJ load routine.
001600**
001700**  29/04/86 vbc - Created.  Rates per Sales dept memo 86/14.
001800**  17/02/94 vbc - Lodging component raised 4.50 to 5.00 per
001900**                 Finance memo 94/03, aggregate unchanged as
002000**                 state component dropped by the same amount.
002100**
002200 01  HR-DFLT-TAX-RATE            PIC 9(2)V99 VALUE 12.50.
002300**
002400 01  HR-TAX-COMP-LIT.
002500     03  FILLER               PIC X(5) VALUE "S0450".
002600**           State    4.50%
002700     03  FILLER               PIC X(5) VALUE "L0500".
002800**           Lodging  5.00%
002900     03  FILLER               PIC X(5) VALUE "C0300".
003000**           City     3.00%
003100**
003200 01  HR-TAX-COMP-TABLE REDEFINES HR-TAX-COMP-LIT.
003300     03  HR-TAX-COMP-ENTRY   OCCURS 3 TIMES
003400                             INDEXED BY HR-TX-IDX.
003500         05  HR-TAX-COMP-CODE   PIC X(1).
003600         05  HR-TAX-COMP-PCT    PIC 9(2)V99.
