000100****************************************************************
000200**                                                             *
000300**  Record Definition For Hotel Rate Result File               *
000400**     No key - written in input arrival sequence               *
000500**                                                             *
000600****************************************************************
000700**  File size 60 bytes.
000800**
000900**  One result record for every request record, good or
001000**  rejected - HRS-STATUS tells which.
001100**
001200**  29/04/86 vbc - Created.
001300**  03/11/93 vbc - Added HRS-EFF-TAX so downstream reporting
001400**                 can see what rate was actually used.
001500**
001600 01  HR-RESULT-RECORD.
001700     03  HRS-ID                  PIC X(6).
001800**           Copied from HRQ-ID.
001900     03  HRS-TYPE                PIC X(1).
002000**           Copied from HRQ-TYPE.
002100     03  HRS-STATUS              PIC X(1).
002200**           'G' good, 'E' rejected.
002300     03  HRS-RATE                PIC 9(7)V99.
002400**           'R' computed base rate, 'F' input rate echoed,
002500**           'S' average nightly rate.
002600     03  HRS-TOTAL               PIC 9(9)V99.
002700**           'R' input total echoed, 'F'/'S' computed total.
002800     03  HRS-EFF-TAX             PIC 9(2)V99.
002900**           Effective aggregate tax percent actually applied.
003000     03  HRS-ERR-MSG             PIC X(20).
003100**           Set only when HRS-STATUS = 'E'.
003200     03  FILLER                  PIC X(8).
