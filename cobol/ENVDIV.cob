000100****************************************************************
000200**                                                             *
000300**        Shared Environment Division Boilerplate             *
000400**        Used by all Hotel Rate (HR) system programs         *
000500**                                                             *
000600****************************************************************
000700*
000800*  Common CONFIGURATION SECTION entries.  COPY this member
000900*  immediately after the ENVIRONMENT DIVISION header, the same
001000*  way the rest of the house COPYs envdiv.cob.
001100*
001200*  29/04/86 vbc - Created for the HR (Hotel Rate) sub-system,
001300*                 lifted from the house envdiv.cob pattern.
001400*  11/09/98 vbc - Y2K review - no date fields held here, no
001500*                 change required.
001600*  09/07/24 dps - Dropped the unused UPSI-0 test/production
001700*                 switch flagged on walkthrough - nothing in
001800*                 this sub-system distinguishes a test run
001900*                 from a production run.  CLASS conditions
002000*                 below are used by ZZ010-EDIT-A-REQUEST in
002100*                 HR100.CBL, left as found.
002200     CONFIGURATION SECTION.
002300     SOURCE-COMPUTER.        APPLEWOOD-H32.
002400     OBJECT-COMPUTER.        APPLEWOOD-H32.
002500     SPECIAL-NAMES.
002600         C01 IS TOP-OF-FORM
002700         CLASS HR-VALID-REQ-TYPE   IS 'R' 'F' 'S'
002800         CLASS HR-VALID-ADJ-MODE   IS 'D' 'X'.
