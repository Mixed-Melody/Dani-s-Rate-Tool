000100****************************************************************
000200**  SELECT For Hotel Rate Result File                         *
000300**     Sequential output, 60 byte fixed records, no key        *
000400****************************************************************
000500*
000600*  29/04/86 vbc - Created.
000700*  14/07/91 vbc - Added FILE STATUS clause house-wide.
000800*
000900     SELECT HR-RESULT-FILE
001000         ASSIGN TO HRRESOUT
001100         FILE STATUS IS HR-RES-FILE-STATUS.
