000100****************************************************************
000200**                                                             *
000300**             Hotel Rate Calculation Engine                   *
000400**                                                             *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.        HR100.
000900 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001000 INSTALLATION.       APPLEWOOD COMPUTERS.
001100 DATE-WRITTEN.       29-04-1986.
001200 DATE-COMPILED.
001300 SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
001400                     VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001500                     THE GNU GENERAL PUBLIC LICENSE.  SEE THE
001600                     FILE COPYING FOR DETAILS.
001700*
001800*   REMARKS.  RATE CALCULATION ENGINE FOR THE HOTEL RATE (HR)
001900*   QUOTATION SUB-SYSTEM.  READS A STREAM OF RATE REQUESTS AND
002000*   FOR EACH ONE RUNS ONE OF THREE CALCULATIONS - REVERSE
002100*   (TOTAL TO RATE), FORWARD (RATE TO TOTAL) OR SPECIAL QUOTE
002200*   (DISCOUNT OR TAX-TYPE EXCLUSION) - WRITING ONE RESULT
002300*   RECORD PER REQUEST AND A COLUMNAR CONTROL REPORT.
002400*
002500*   CALLED MODULES.    NONE.
002600*   FILES USED.        HRREQIN   - RATE REQUEST FILE  (IN).
002700*                      HRRESOUT  - RATE RESULT FILE   (OUT).
002800*                      HRRPTOUT  - RATE CONTROL REPORT (OUT).
002900*
003000*   ERROR MESSAGES USED.
003100*     HR001 - HR004.    FILE OPEN / WRITE FAILURES.
003200*     SEE HR-ERROR-MESSAGES TABLE FOR THE SIX REQUEST
003300*     VALIDATION MESSAGES PLACED IN THE RESULT RECORD.
003400*
003500*   PARAGRAPH NUMBERING.  AA-PREFIX PARAGRAPHS ARE THE MAIN
003600*   SEQUENTIAL FLOW (OPEN, READ, WRITE, TOTAL, CLOSE) - SAME
003700*   SHAPE AS THE PAYROLL aa000-Main CHAIN.  ZZ-PREFIX
003800*   PARAGRAPHS ARE THE RATE ENGINE ITSELF - EDIT, RESOLVE TAX
003900*   AND THE THREE CALCULATIONS - CALLED FROM THE AA CHAIN THE
004000*   SAME WAY PAYROLL CALLS ZZ040-Evaluate-Message AND
004100*   ZZ070-Convert-Date.
004200**************************************************************
004300*CHANGES:
004400*29-04-1986 vbc - 1.00 Created for sales dept rate quotes.
004500*14-11-1987 vbc - 1.01 Added special quote discount mode.
004600*02-03-1989 jrw - 1.02 Added special quote tax-exclude mode
004700*                      per finance dept request F89/07.
004800*17-02-1994 vbc - 1.03 Lodging component raised 4.50 to
004900*                      5.00, state dropped by same amount,
005000*                      aggregate default unchanged at 12.50.
005100*03-11-1993 vbc - 1.04 Added per-request tax rate override
005200*                      flag and rate (ticket AC93-211).
005300*                      NB out of date order - merge of two
005400*                      branches, left as found in the log.
005500*22-05-1996 jrw - 1.05 Control totals split out per request
005600*                      type per audit dept ticket AU96-019.
005700*09-08-1998 vbc - 1.06 Year 2000 review - no date-bearing
005800*                      fields held in this program, no change
005900*                      required.  Logged per house Y2K sweep.
006000*11-01-1999 vbc - 1.07 Y2K sweep close-out, re-tested full
006100*                      batch cycle with dummy 00 and 99 data.
006200*26-06-2001 dps - 1.08 Corrected rounding on the special
006300*                      quote average nightly rate - was using
006400*                      the unrounded total, now uses HRS-TOTAL
006500*                      as required (ticket AC01-048).
006600*14-09-2005 vbc - 1.09 Re-keyed validation order to match
006700*                      revised Sales dept edit list exactly.
006800*30-03-2010 jrw - 1.10 Migrated SELECT clauses to logical
006900*                      names HRREQIN/HRRESOUT/HRRPTOUT for
007000*                      the new job scheduler.
007100*21-10-2016 vbc - 1.11 Split SELECT/FD copybooks out to
007200*                      SELHRxxx/WSHRxxx per house standard.
007300*12-03-2024 dps - 1.12 Re-pointed report column spacing -
007400*                      EFF TAX header was overlapping RATE
007500*                      on 132-col fanfold stock.
007600*09-07-2024 vbc - 1.13 Re-lettered the paragraph names onto
007700*                      the house aa/zz-NNN scheme to match
007800*                      payroll - was using plain numbers,
007900*                      flagged on walkthrough by J Reeve.
008000**************************************************************
008100*
008200*COPYRIGHT NOTICE.
008300*****************
008400*THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008500*ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
008600*1986-2026 AND LATER.
008700*
008800*THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008900*MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
009000*AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
009100*LATER, FOR PERSONAL USAGE ONLY INCLUDING USE WITHIN A
009200*BUSINESS BUT EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
009300*
009400*ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
009500*WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009600*MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
009700*GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009800**************************************************************
009900*
010000 ENVIRONMENT DIVISION.
010100 COPY ENVDIV.COB.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     COPY SELHRREQ.COB.
010500     COPY SELHRRES.COB.
010600     COPY SELHRRPT.COB.
010700*
010800 DATA DIVISION.
010900 FILE SECTION.
011000*
011100 FD  HR-REQUEST-FILE
011200     RECORD CONTAINS 40 CHARACTERS.
011300 COPY WSHRREQ.COB.
011400*
011500 FD  HR-RESULT-FILE
011600     RECORD CONTAINS 60 CHARACTERS.
011700 COPY WSHRRES.COB.
011800*
011900 FD  HR-REPORT-FILE
012000     RECORD CONTAINS 132 CHARACTERS.
012100 01  HR-REPORT-RECORD        PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*----------------------
012500 77  HR-PROG-NAME            PIC X(17) VALUE "HR100 (1.13.00)".
012600*
012700*TAX CONSTANTS AND COMPONENT TABLE - SEE WSHRTAX.COB.
012800 COPY WSHRTAX.COB.
012900*
013000*SWITCHES AND FILE STATUS BYTES.
013100 01  HR-WORK-AREA.
013200     03  HR-REQ-FILE-STATUS  PIC XX VALUE "00".
013300     03  HR-RES-FILE-STATUS  PIC XX VALUE "00".
013400     03  HR-RPT-FILE-STATUS  PIC XX VALUE "00".
013500     03  HR-EOF-SWITCH       PIC X  VALUE "N".
013600         88  HR-END-OF-FILE          VALUE "Y".
013700         88  HR-NOT-END-OF-FILE      VALUE "N".
013800     03  HR-VALID-SWITCH     PIC X  VALUE "Y".
013900         88  HR-RECORD-VALID         VALUE "Y".
014000         88  HR-RECORD-INVALID       VALUE "N".
014100     03  HR-CURRENT-ERR-MSG  PIC X(20) VALUE SPACES.
014200     03  FILLER              PIC X(10).
014300*
014400*RUN CONTROL COUNTERS - ALL COMP PER HOUSE STANDARD.
014500 01  HR-COUNTERS.
014600     03  HR-RECORDS-READ     PIC 9(7) COMP.
014700     03  HR-RECORDS-REJECTED PIC 9(7) COMP.
014800     03  HR-GOOD-COUNT-R     PIC 9(7) COMP.
014900     03  HR-GOOD-COUNT-F     PIC 9(7) COMP.
015000     03  HR-GOOD-COUNT-S     PIC 9(7) COMP.
015100     03  FILLER              PIC X(04).
015200*
015300*CONTROL TOTAL ACCUMULATORS - MONEY HELD COMP-3.
015400 01  HR-ACCUMULATORS.
015500     03  HR-TOTAL-SUM-R      PIC S9(9)V99 COMP-3.
015600     03  HR-TOTAL-SUM-F      PIC S9(9)V99 COMP-3.
015700     03  HR-TOTAL-SUM-S      PIC S9(9)V99 COMP-3.
015800     03  HR-GRAND-TOTAL      PIC S9(9)V99 COMP-3.
015900     03  FILLER              PIC X(04).
016000*
016100*CALCULATION WORK FIELDS.
016200 01  HR-CALC-FIELDS.
016300     03  HR-EFF-TAX-RATE     PIC S9(3)V9999 COMP-3.
016400     03  HR-ADJ-RATE         PIC S9(7)V9999 COMP-3.
016500     03  HR-FOUND-TAX-PCT    PIC S9(2)V99   COMP-3.
016600     03  HR-CALC-RATE        PIC S9(7)V99   COMP-3.
016700     03  HR-CALC-TOTAL       PIC S9(9)V99   COMP-3.
016800     03  FILLER              PIC X(04).
016900*
017000*VALIDATION ERROR MESSAGE LITERALS - HOUSE ERROR-MESSAGES
017100*STYLE, EXACT TEXT REQUIRED IN HRS-ERR-MSG.
017200 01  HR-ERROR-MESSAGES.
017300     03  HR-MSG-INVALID-TYPE  PIC X(20) VALUE "INVALID TYPE".
017400     03  HR-MSG-INVALID-NIGHTS
017500                              PIC X(20) VALUE "INVALID NIGHTS".
017600     03  HR-MSG-NONNUM-AMOUNT
017700                       PIC X(20) VALUE "NON-NUMERIC AMOUNT".
017800     03  HR-MSG-NONNUM-NIGHTS
017900                       PIC X(20) VALUE "NON-NUMERIC NIGHTS".
018000     03  HR-MSG-INVALID-ADJ
018100                         PIC X(20) VALUE "INVALID ADJ MODE".
018200     03  HR-MSG-INVALID-DISC
018300                        PIC X(20) VALUE "INVALID DISCOUNT".
018400     03  HR-MSG-INVALID-EXCL
018500                        PIC X(20) VALUE "INVALID EXCL TAX".
018600     03  FILLER               PIC X(12).
018700*
018800*FILE OPEN / WRITE FAILURE MESSAGES.
018900 01  HR-SYSTEM-MESSAGES.
019000     03  HR001 PIC X(32) VALUE
019100         "HR001 CANNOT OPEN REQUEST FILE ".
019200     03  HR002 PIC X(32) VALUE
019300         "HR002 CANNOT OPEN RESULT FILE  ".
019400     03  HR003 PIC X(32) VALUE
019500         "HR003 CANNOT OPEN REPORT FILE  ".
019600     03  HR004 PIC X(32) VALUE
019700         "HR004 RESULT FILE WRITE ERROR  ".
019800*
019900*PRINT LINE AND ITS REPORT LAYOUTS - ONE 132 BYTE AREA
020000*REDEFINED FOUR WAYS, HOUSE REPORT-LINE STYLE.
020100 01  HR-PRINT-LINE             PIC X(132).
020200*
020300 01  HR-HEADING-LINE-1 REDEFINES HR-PRINT-LINE.
020400     03  FILLER      PIC X(45)  VALUE SPACES.
020500     03  HRH1-TITLE  PIC X(30)
020600                    VALUE "HOTEL RATE CALCULATION REPORT".
020700     03  FILLER      PIC X(57)  VALUE SPACES.
020800*
020900 01  HR-HEADING-LINE-2 REDEFINES HR-PRINT-LINE.
021000     03  FILLER      PIC X(01)  VALUE SPACES.
021100     03  HRH2-ID     PIC X(10)  VALUE "REQUEST ID".
021200     03  FILLER      PIC X(02)  VALUE SPACES.
021300     03  HRH2-TYPE   PIC X(04)  VALUE "TYPE".
021400     03  FILLER      PIC X(03)  VALUE SPACES.
021500     03  HRH2-STAT   PIC X(06)  VALUE "STATUS".
021600     03  FILLER      PIC X(03)  VALUE SPACES.
021700     03  HRH2-RATE   PIC X(10)  VALUE "RATE".
021800     03  FILLER      PIC X(02)  VALUE SPACES.
021900     03  HRH2-TOTAL  PIC X(14)  VALUE "TOTAL".
022000     03  FILLER      PIC X(02)  VALUE SPACES.
022100     03  HRH2-TAX    PIC X(09)  VALUE "EFF TAX".
022200     03  FILLER      PIC X(02)  VALUE SPACES.
022300     03  HRH2-MSG    PIC X(20)  VALUE "MESSAGE".
022400     03  FILLER      PIC X(44)  VALUE SPACES.
022500*
022600 01  HR-DETAIL-LINE REDEFINES HR-PRINT-LINE.
022700     03  FILLER      PIC X(01).
022800     03  HRD-ID      PIC X(06).
022900     03  FILLER      PIC X(04).
023000     03  HRD-TYPE    PIC X(01).
023100     03  FILLER      PIC X(06).
023200     03  HRD-STATUS  PIC X(01).
023300     03  FILLER      PIC X(09).
023400     03  HRD-RATE    PIC ZZZ,ZZ9.99.
023500     03  FILLER      PIC X(02).
023600     03  HRD-TOTAL   PIC ZZZ,ZZZ,ZZ9.99.
023700     03  FILLER      PIC X(02).
023800     03  HRD-EFFTAX  PIC Z9.99.
023900     03  FILLER      PIC X(06).
024000     03  HRD-MSG     PIC X(20).
024100     03  FILLER      PIC X(45).
024200*
024300 01  HR-TOTALS-LINE REDEFINES HR-PRINT-LINE.
024400     03  FILLER      PIC X(01).
024500     03  HRT-LABEL   PIC X(40).
024600     03  FILLER      PIC X(02).
024700     03  HRT-COUNT   PIC Z,ZZZ,ZZ9.
024800     03  FILLER      PIC X(03).
024900     03  HRT-AMOUNT  PIC ZZZ,ZZZ,ZZ9.99.
025000     03  FILLER      PIC X(63).
025100*
025200**************************************************************
025300*
025400 PROCEDURE DIVISION.
025500*=================
025600*
025700**************************************************************
025800** AA-PARAGRAPHS - THE MAIN SEQUENTIAL BATCH FLOW.            *
025900**************************************************************
026000*
026100 AA000-MAIN SECTION.
026200********************
026300*ONE CALL EACH TO OPEN/HEAD, PROCESS THE WHOLE FILE, THEN
026400*TOTAL AND CLOSE.  NOTHING ELSE BELONGS IN HERE - KEEP THE
026500*TOP OF THE PROGRAM READABLE AT A GLANCE.
026600     PERFORM AA010-INITIALIZE-RUN THRU AA010-EXIT.
026700     PERFORM AA030-PROCESS-ALL-REQUESTS THRU AA030-EXIT.
026800     PERFORM AA100-TERMINATE-RUN THRU AA100-EXIT.
026900     GOBACK.
027000 AA000-EXIT.
027100     EXIT SECTION.
027200*
027300 AA010-INITIALIZE-RUN SECTION.
027400******************************
027500*OPEN ALL THREE FILES, BAIL OUT TO GOBACK ON ANY BAD OPEN
027600*STATUS (SEE HR001/HR002/HR003 IN HR-SYSTEM-MESSAGES), THEN
027700*ZERO THE RUN COUNTERS AND THE PER-TYPE CONTROL TOTALS AND
027800*PRINT THE REPORT HEADING.
027900     OPEN INPUT  HR-REQUEST-FILE.
028000     IF      HR-REQ-FILE-STATUS NOT = "00"
028100             DISPLAY HR001 HR-REQ-FILE-STATUS
028200             GOBACK
028300     END-IF.
028400     OPEN OUTPUT HR-RESULT-FILE.
028500     IF      HR-RES-FILE-STATUS NOT = "00"
028600             DISPLAY HR002 HR-RES-FILE-STATUS
028700             GOBACK
028800     END-IF.
028900     OPEN OUTPUT HR-REPORT-FILE.
029000     IF      HR-RPT-FILE-STATUS NOT = "00"
029100             DISPLAY HR003 HR-RPT-FILE-STATUS
029200             GOBACK
029300     END-IF.
029400*    ZERO THE RUN COUNTERS.
029500     MOVE    ZERO TO HR-RECORDS-READ  HR-RECORDS-REJECTED
029600                      HR-GOOD-COUNT-R HR-GOOD-COUNT-F
029700                      HR-GOOD-COUNT-S.
029800*    ZERO THE PER-TYPE CONTROL TOTALS - SEE CHANGE 1.05,
029900*    TOTALS WERE A SINGLE FIGURE UNTIL THE AUDIT DEPT ASKED
030000*    FOR THEM SPLIT OUT BY CALCULATION TYPE.
030100     MOVE    ZERO TO HR-TOTAL-SUM-R HR-TOTAL-SUM-F
030200                      HR-TOTAL-SUM-S HR-GRAND-TOTAL.
030300     PERFORM AA020-PRINT-REPORT-HEADINGS THRU AA020-EXIT.
030400 AA010-EXIT.
030500     EXIT SECTION.
030600*
030700 AA020-PRINT-REPORT-HEADINGS SECTION.
030800*************************************
030900*TITLE LINE THEN COLUMN HEADINGS.  BOTH ARE BUILT WITH A
031000*VALUE CLAUSE AT LOAD TIME (SEE HR-HEADING-LINE-1/2 IN
031100*WORKING-STORAGE) SO THEY ARE SIMPLY WRITTEN FROM - NO MOVE
031200*STATEMENTS ARE NEEDED FOR EITHER ONE.
031300     WRITE   HR-REPORT-RECORD FROM HR-HEADING-LINE-1.
031400     WRITE   HR-REPORT-RECORD FROM HR-HEADING-LINE-2.
031500 AA020-EXIT.
031600     EXIT SECTION.
031700*
031800 AA030-PROCESS-ALL-REQUESTS SECTION.
031900************************************
032000*STANDARD PRIMING READ THEN PROCESS-UNTIL-EOF SHAPE - READ
032100*ONE REQUEST, HANDLE IT COMPLETELY, READ THE NEXT ONE, AND
032200*SO ON UNTIL THE EOF SWITCH IS SET IN AA040 BELOW.
032300     PERFORM AA040-READ-A-REQUEST THRU AA040-EXIT.
032400     PERFORM AA050-HANDLE-ONE-REQUEST THRU AA050-EXIT
032500             UNTIL HR-END-OF-FILE.
032600 AA030-EXIT.
032700     EXIT SECTION.
032800*
032900 AA040-READ-A-REQUEST SECTION.
033000******************************
033100*ONE PRIMING READ - THE FIRST CALL IS FROM AA030 ABOVE, EVERY
033200*SUBSEQUENT CALL IS FROM THE FOOT OF AA050 ONCE THE CURRENT
033300*REQUEST HAS BEEN FULLY HANDLED.  SETTING HR-EOF-SWITCH HERE
033400*IS THE ONLY WAY THE AA030 PERFORM ... UNTIL EVER STOPS.
033500     READ    HR-REQUEST-FILE
033600             AT END
033700                 MOVE "Y" TO HR-EOF-SWITCH
033800             NOT AT END
033900                 ADD  1 TO HR-RECORDS-READ
034000     END-READ.
034100 AA040-EXIT.
034200     EXIT SECTION.
034300*
034400 AA050-HANDLE-ONE-REQUEST SECTION.
034500**********************************
034600*ONE REQUEST, START TO FINISH - EDIT IT, CALCULATE IT OR
034700*REJECT IT, WRITE THE RESULT RECORD, ROLL THE CONTROL
034800*TOTALS, PRINT THE DETAIL LINE, THEN PRIME THE NEXT READ.
034900*RES-ID AND RES-TYPE ARE SET HERE, NOT IN THE EDIT OR
035000*CALCULATION PARAGRAPHS, BECAUSE THEY ARE WANTED ON THE
035100*RESULT RECORD WHETHER THE REQUEST IS GOOD OR REJECTED.
035200     MOVE    "Y"    TO HR-VALID-SWITCH.
035300     MOVE    SPACES TO HR-CURRENT-ERR-MSG.
035400     MOVE    HRQ-ID   TO HRS-ID.
035500     MOVE    HRQ-TYPE TO HRS-TYPE.
035600     PERFORM ZZ010-EDIT-A-REQUEST THRU ZZ010-EXIT.
035700*    GOOD REQUESTS GO TO THE CALCULATION ENGINE, REJECTED
035800*    ONES GO STRAIGHT TO THE REJECT-RESULT BUILDER.
035900     IF      HR-RECORD-VALID
036000             PERFORM ZZ020-CALCULATE-A-REQUEST THRU ZZ020-EXIT
036100     ELSE
036200             PERFORM AA060-BUILD-REJECT-RESULT THRU AA060-EXIT
036300     END-IF.
036400     PERFORM AA070-WRITE-RESULT-RECORD THRU AA070-EXIT.
036500     PERFORM AA080-ACCUMULATE-TOTALS THRU AA080-EXIT.
036600     PERFORM AA090-PRINT-DETAIL-LINE THRU AA090-EXIT.
036700*    PRIME THE NEXT REQUEST BEFORE LOOPING BACK TO AA030.
036800     PERFORM AA040-READ-A-REQUEST THRU AA040-EXIT.
036900 AA050-EXIT.
037000     EXIT SECTION.
037100*
037200 AA060-BUILD-REJECT-RESULT SECTION.
037300***********************************
037400*HRS-STATUS OF 'E' AND THE MESSAGE TEXT SET BY ZZ010 BELOW
037500*ARE ALL THE RESULT RECORD CARRIES FOR A REJECTED REQUEST -
037600*RATE, TOTAL AND EFF-TAX ARE FORCED TO ZERO, THEY ARE NOT
037700*MEANINGFUL WHEN THE REQUEST FAILED EDIT.
037800     MOVE    "E" TO HRS-STATUS.
037900     MOVE    HR-CURRENT-ERR-MSG TO HRS-ERR-MSG.
038000     MOVE    ZERO TO HRS-RATE HRS-TOTAL HRS-EFF-TAX.
038100*    REJECTED COUNT FEEDS THE "RECORDS REJECTED" LINE OF
038200*    THE TOTALS BLOCK PRINTED BY AA110 AT END OF FILE.
038300     ADD     1 TO HR-RECORDS-REJECTED.
038400 AA060-EXIT.
038500     EXIT SECTION.
038600*
038700 AA070-WRITE-RESULT-RECORD SECTION.
038800***********************************
038900*ONE RESULT RECORD OUT FOR EVERY REQUEST IN, GOOD OR BAD.
039000*A BAD WRITE HERE IS TREATED AS FATAL - SAME AS A BAD OPEN
039100*IN AA010 - THERE IS NOWHERE SENSIBLE TO CONTINUE TO.
039200*
039300*CLOSE THE OTHER TWO FILES BEFORE GOBACK SO THE RUN TIME
039400*LIBRARY DOES NOT COMPLAIN ABOUT FILES LEFT OPEN ON A
039500*FORCED EXIT.
039600     WRITE   HR-RESULT-RECORD.
039700     IF      HR-RES-FILE-STATUS NOT = "00"
039800             DISPLAY HR004 HR-RES-FILE-STATUS
039900             CLOSE HR-REQUEST-FILE HR-RESULT-FILE
040000                   HR-REPORT-FILE
040100             GOBACK
040200     END-IF.
040300 AA070-EXIT.
040400     EXIT SECTION.
040500*
040600 AA080-ACCUMULATE-TOTALS SECTION.
040700*********************************
040800*GOOD RECORDS ONLY, SPLIT BY REQUEST TYPE - A REJECTED
040900*RECORD WAS ALREADY COUNTED IN AA060 ABOVE AND CONTRIBUTES
041000*NOTHING TO ANY OF THE MONEY TOTALS.  SPLIT BY TYPE PER
041100*CHANGE 1.05 (AUDIT DEPT TICKET AU96-019).
041200     EVALUATE TRUE
041300         WHEN HRS-STATUS = "E"
041400             CONTINUE
041500         WHEN HRQ-TYPE = "R"
041600             ADD 1 TO HR-GOOD-COUNT-R
041700             ADD HRS-TOTAL TO HR-TOTAL-SUM-R
041800         WHEN HRQ-TYPE = "F"
041900             ADD 1 TO HR-GOOD-COUNT-F
042000             ADD HRS-TOTAL TO HR-TOTAL-SUM-F
042100         WHEN HRQ-TYPE = "S"
042200             ADD 1 TO HR-GOOD-COUNT-S
042300             ADD HRS-TOTAL TO HR-TOTAL-SUM-S
042400     END-EVALUATE.
042500 AA080-EXIT.
042600     EXIT SECTION.
042700*
042800 AA090-PRINT-DETAIL-LINE SECTION.
042900*********************************
043000*SPACES FIRST TO CLEAR DOWN ANY PRIOR HEADING OR TOTALS
043100*LINE CONTENT STILL SITTING IN THE SHARED HR-PRINT-LINE
043200*AREA, THEN MOVE EACH RESULT FIELD TO ITS EDITED COLUMN.
043300*ONE DETAIL LINE PER REQUEST, GOOD OR REJECTED - A
043400*REJECTED REQUEST PRINTS WITH ZERO RATE/TOTAL/EFF-TAX AND
043500*ITS VALIDATION MESSAGE IN THE MESSAGE COLUMN.
043600     MOVE    SPACES  TO HR-PRINT-LINE.
043700     MOVE    HRS-ID     TO HRD-ID.
043800     MOVE    HRS-TYPE   TO HRD-TYPE.
043900     MOVE    HRS-STATUS TO HRD-STATUS.
044000     MOVE    HRS-RATE   TO HRD-RATE.
044100     MOVE    HRS-TOTAL  TO HRD-TOTAL.
044200     MOVE    HRS-EFF-TAX TO HRD-EFFTAX.
044300     MOVE    HRS-ERR-MSG TO HRD-MSG.
044400     WRITE   HR-REPORT-RECORD FROM HR-DETAIL-LINE.
044500 AA090-EXIT.
044600     EXIT SECTION.
044700*
044800 AA100-TERMINATE-RUN SECTION.
044900*****************************
045000     PERFORM AA110-PRINT-TOTALS-BLOCK THRU AA110-EXIT.
045100     CLOSE   HR-REQUEST-FILE HR-RESULT-FILE HR-REPORT-FILE.
045200 AA100-EXIT.
045300     EXIT SECTION.
045400*
045500 AA110-PRINT-TOTALS-BLOCK SECTION.
045600**********************************
045700*NO CONTROL BREAKS ON DATA VALUES - INPUT ORDER IS
045800*ARBITRARY (NO SORT KEY) - SO THE ONLY BREAK IN THE WHOLE
045900*REPORT IS THIS END OF FILE TOTALS BLOCK.  RECORDS READ,
046000*RECORDS REJECTED, THEN ONE LINE PER CALCULATION TYPE AND
046100*A GRAND TOTAL OF ALL GOOD RECORDS' TOTALS.
046200     MOVE    SPACES TO HR-PRINT-LINE.
046300     MOVE    "RECORDS READ"     TO HRT-LABEL.
046400     MOVE    HR-RECORDS-READ    TO HRT-COUNT.
046500     MOVE    ZERO               TO HRT-AMOUNT.
046600     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
046700*
046800     MOVE    SPACES TO HR-PRINT-LINE.
046900     MOVE    "RECORDS REJECTED" TO HRT-LABEL.
047000     MOVE    HR-RECORDS-REJECTED TO HRT-COUNT.
047100     MOVE    ZERO               TO HRT-AMOUNT.
047200     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
047300*
047400*    TYPE R LINE - REVERSE CALCULATIONS.
047500     MOVE    SPACES TO HR-PRINT-LINE.
047600     MOVE    "TYPE R - GOOD COUNT / TOTAL" TO HRT-LABEL.
047700     MOVE    HR-GOOD-COUNT-R    TO HRT-COUNT.
047800     MOVE    HR-TOTAL-SUM-R     TO HRT-AMOUNT.
047900     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
048000*
048100*    TYPE F LINE - FORWARD CALCULATIONS.
048200     MOVE    SPACES TO HR-PRINT-LINE.
048300     MOVE    "TYPE F - GOOD COUNT / TOTAL" TO HRT-LABEL.
048400     MOVE    HR-GOOD-COUNT-F    TO HRT-COUNT.
048500     MOVE    HR-TOTAL-SUM-F     TO HRT-AMOUNT.
048600     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
048700*
048800*    TYPE S LINE - SPECIAL QUOTES.
048900     MOVE    SPACES TO HR-PRINT-LINE.
049000     MOVE    "TYPE S - GOOD COUNT / TOTAL" TO HRT-LABEL.
049100     MOVE    HR-GOOD-COUNT-S    TO HRT-COUNT.
049200     MOVE    HR-TOTAL-SUM-S     TO HRT-AMOUNT.
049300     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
049400*
049500*    GRAND TOTAL IS THE SUM OF THE THREE TYPE TOTALS, NOT A
049600*    RUNNING ACCUMULATOR - CHEAPER TO ADD ONCE HERE THAN TO
049700*    MAINTAIN A FOURTH ACCUMULATOR THROUGH AA080 ABOVE.
049800     ADD     HR-TOTAL-SUM-R HR-TOTAL-SUM-F HR-TOTAL-SUM-S
049900             GIVING HR-GRAND-TOTAL.
050000     MOVE    SPACES TO HR-PRINT-LINE.
050100     MOVE    "GRAND TOTAL - ALL GOOD RECORDS" TO HRT-LABEL.
050200     MOVE    ZERO               TO HRT-COUNT.
050300     MOVE    HR-GRAND-TOTAL     TO HRT-AMOUNT.
050400     WRITE   HR-REPORT-RECORD FROM HR-TOTALS-LINE.
050500 AA110-EXIT.
050600     EXIT SECTION.
050700*
050800**************************************************************
050900** ZZ-PARAGRAPHS - THE RATE CALCULATION ENGINE ITSELF.        *
051000** THIS IS THE ONLY BUSINESS LOGIC IN THE PROGRAM - EVERY     *
051100** OTHER PARAGRAPH IS FILE HANDLING OR REPORT PRINTING.       *
051200**************************************************************
051300*
051400 ZZ010-EDIT-A-REQUEST SECTION.
051500******************************
051600*VALIDATION IN THE EXACT ORDER LAID DOWN BY THE SALES DEPT
051700*EDIT LIST (CHANGE 1.09 RE-KEYED THIS TO MATCH THE REVISED
051800*LIST EXACTLY) - FIRST FAILURE WINS, THE REMAINING CHECKS
051900*ARE SKIPPED BY A GO TO STRAIGHT TO THE EXIT.
052000*    CHECK 1 OF 6 - REQUEST TYPE MUST BE R, F OR S.  TESTED
052100*    AGAINST THE HR-VALID-REQ-TYPE CLASS CONDITION DEFINED
052200*    IN THE SPECIAL-NAMES PARAGRAPH OF ENVDIV.COB.
052300     IF      HRQ-TYPE IS NOT HR-VALID-REQ-TYPE
052400             MOVE "N" TO HR-VALID-SWITCH
052500             MOVE HR-MSG-INVALID-TYPE TO HR-CURRENT-ERR-MSG
052600             GO TO ZZ010-EXIT
052700     END-IF.
052800*    CHECK 2 OF 6 - NIGHTS OF ZERO MAKES NO SENSE ON ANY
052900*    OF THE THREE CALCULATIONS, DIVIDE BY NIGHTS IN ZZ030
053000*    WOULD FAIL WITH A SIZE ERROR IF THIS CHECK WERE SKIPPED.
053100     IF      HRQ-NIGHTS = ZERO
053200             MOVE "N" TO HR-VALID-SWITCH
053300             MOVE HR-MSG-INVALID-NIGHTS TO HR-CURRENT-ERR-MSG
053400             GO TO ZZ010-EXIT
053500     END-IF.
053600*    CLASS TEST AGAINST THE ALPHANUMERIC EDIT VIEW OF THE
053700*    RECORD (SEE HR-REQUEST-EDIT-VIEW IN WSHRREQ.COB) - A
053800*    NUMERIC MOVE OF BAD INPUT DATA IS NOT SAFE TO RELY ON.
053900     IF      HRQ-AMOUNT-X NOT NUMERIC
054000             MOVE "N" TO HR-VALID-SWITCH
054100             MOVE HR-MSG-NONNUM-AMOUNT TO HR-CURRENT-ERR-MSG
054200             GO TO ZZ010-EXIT
054300     END-IF.
054400     IF      HRQ-NIGHTS-X NOT NUMERIC
054500             MOVE "N" TO HR-VALID-SWITCH
054600             MOVE HR-MSG-NONNUM-NIGHTS TO HR-CURRENT-ERR-MSG
054700             GO TO ZZ010-EXIT
054800     END-IF.
054900*    THE REMAINING CHECKS ONLY APPLY TO SPECIAL QUOTES.
055000     IF      HRQ-TYPE NOT = "S"
055100             GO TO ZZ010-EXIT
055200     END-IF.
055300*    CHECK 4 OF 6 - ADJUSTMENT MODE MUST BE D (DISCOUNT) OR
055400*    X (EXCLUDE A TAX COMPONENT) FOR A SPECIAL QUOTE.  TESTED
055500*    AGAINST THE HR-VALID-ADJ-MODE CLASS CONDITION, SAME AS
055600*    CHECK 1 ABOVE.
055700     IF      HRQ-ADJ-MODE IS NOT HR-VALID-ADJ-MODE
055800             MOVE "N" TO HR-VALID-SWITCH
055900             MOVE HR-MSG-INVALID-ADJ TO HR-CURRENT-ERR-MSG
056000             GO TO ZZ010-EXIT
056100     END-IF.
056200*    CHECK 5 OF 6 - A DISCOUNT OVER 100% WOULD GIVE A
056300*    NEGATIVE ADJUSTED RATE IN ZZ060 BELOW, REJECT IT HERE.
056400     IF      HRQ-ADJ-MODE = "D" AND HRQ-DISCOUNT > 100.00
056500             MOVE "N" TO HR-VALID-SWITCH
056600             MOVE HR-MSG-INVALID-DISC TO HR-CURRENT-ERR-MSG
056700             GO TO ZZ010-EXIT
056800     END-IF.
056900*    CHECK 6 OF 6 - EXCLUDED TAX COMPONENT CODE MUST BE ONE
057000*    OF THE THREE ENTRIES HELD IN WSHRTAX.COB - S (STATE),
057100*    L (LODGING) OR C (CITY).
057200     IF      HRQ-ADJ-MODE = "X"
057300         AND HRQ-EXCL-TAX NOT = "S" AND NOT = "L"
057400                              AND NOT = "C"
057500             MOVE "N" TO HR-VALID-SWITCH
057600             MOVE HR-MSG-INVALID-EXCL TO HR-CURRENT-ERR-MSG
057700             GO TO ZZ010-EXIT
057800     END-IF.
057900 ZZ010-EXIT.
058000     EXIT SECTION.
058100*
058200 ZZ020-CALCULATE-A-REQUEST SECTION.
058300***********************************
058400*RESOLVE THE TAX RATE FIRST - ALL THREE CALCULATIONS NEED
058500*IT - THEN DISPATCH ON REQUEST TYPE.  A GOOD RESULT ALWAYS
058600*COMES BACK WITH STATUS 'G' AND A BLANK ERROR MESSAGE.
058700     PERFORM ZZ090-RESOLVE-EFFECTIVE-TAX THRU ZZ090-EXIT.
058800*    DISPATCH ON THE REQUEST TYPE - VALIDATED ALREADY IN
058900*    ZZ010 SO NO OTHER-CLAUSE IS NEEDED HERE.
059000     EVALUATE HRQ-TYPE
059100         WHEN "R"
059200             PERFORM ZZ030-CALC-REVERSE THRU ZZ030-EXIT
059300         WHEN "F"
059400             PERFORM ZZ040-CALC-FORWARD THRU ZZ040-EXIT
059500         WHEN "S"
059600             PERFORM ZZ050-CALC-SPECIAL THRU ZZ050-EXIT
059700     END-EVALUATE.
059800     MOVE    "G"    TO HRS-STATUS.
059900     MOVE    SPACES TO HRS-ERR-MSG.
060000 ZZ020-EXIT.
060100     EXIT SECTION.
060200*
060300 ZZ030-CALC-REVERSE SECTION.
060400****************************
060500*BASE-RATE = TOTAL / ((1 + TAX/100) * NIGHTS).  RES-RATE IS
060600*THE COMPUTED BASE RATE ROUNDED HALF-UP TO 2 DECIMALS -
060700*RES-TOTAL IS SIMPLY THE INPUT TOTAL ECHOED BACK UNCHANGED.
060800     COMPUTE HR-CALC-RATE ROUNDED =
060900             HRQ-AMOUNT /
061000             ((1 + (HR-EFF-TAX-RATE / 100)) * HRQ-NIGHTS).
061100     MOVE    HR-CALC-RATE  TO HRS-RATE.
061200     MOVE    HRQ-AMOUNT    TO HRS-TOTAL.
061300     MOVE    HR-EFF-TAX-RATE TO HRS-EFF-TAX.
061400 ZZ030-EXIT.
061500     EXIT SECTION.
061600*
061700 ZZ040-CALC-FORWARD SECTION.
061800****************************
061900*TOTAL = RATE * NIGHTS * (1 + TAX/100).  RES-TOTAL IS THE
062000*COMPUTED TOTAL ROUNDED HALF-UP TO 2 DECIMALS - RES-RATE IS
062100*SIMPLY THE INPUT NIGHTLY RATE ECHOED BACK UNCHANGED.
062200     COMPUTE HR-CALC-TOTAL ROUNDED =
062300             HRQ-AMOUNT * HRQ-NIGHTS *
062400             (1 + (HR-EFF-TAX-RATE / 100)).
062500     MOVE    HR-CALC-TOTAL TO HRS-TOTAL.
062600     MOVE    HRQ-AMOUNT    TO HRS-RATE.
062700     MOVE    HR-EFF-TAX-RATE TO HRS-EFF-TAX.
062800 ZZ040-EXIT.
062900     EXIT SECTION.
063000*
063100 ZZ050-CALC-SPECIAL SECTION.
063200****************************
063300*EITHER DISCOUNT OR EXCLUDE-TAX (ZZ060/ZZ070 BELOW) ADJUSTS
063400*THE RATE AND/OR THE EFFECTIVE TAX, THEN TOTAL AND AVERAGE
063500*NIGHTLY RATE FOLLOW THE SAME SHAPE AS ZZ040 ABOVE.  THE
063600*AVERAGE RATE MUST BE COMPUTED FROM THE ALREADY-ROUNDED
063700*HRS-TOTAL, NOT FROM HR-CALC-TOTAL - SEE CHANGE 1.08, THIS
063800*WAS WRONG FOR 15 YEARS AND NOBODY NOTICED UNTIL AUDIT DID.
063900     IF      HRQ-ADJ-MODE = "D"
064000             PERFORM ZZ060-SPECIAL-DISCOUNT THRU ZZ060-EXIT
064100     ELSE
064200             PERFORM ZZ070-SPECIAL-EXCLUDE-TAX THRU ZZ070-EXIT
064300     END-IF.
064400     COMPUTE HR-CALC-TOTAL ROUNDED =
064500             HR-ADJ-RATE * HRQ-NIGHTS *
064600             (1 + (HR-EFF-TAX-RATE / 100)).
064700     MOVE    HR-CALC-TOTAL TO HRS-TOTAL.
064800     COMPUTE HR-CALC-RATE ROUNDED = HRS-TOTAL / HRQ-NIGHTS.
064900     MOVE    HR-CALC-RATE TO HRS-RATE.
065000     MOVE    HR-EFF-TAX-RATE TO HRS-EFF-TAX.
065100 ZZ050-EXIT.
065200     EXIT SECTION.
065300*
065400 ZZ060-SPECIAL-DISCOUNT SECTION.
065500********************************
065600*ADJUSTED-RATE = BASE-RATE * (1 - DISCOUNT/100).  LEFT AT
065700*FOUR DECIMALS IN HR-ADJ-RATE - IT FEEDS STRAIGHT INTO THE
065800*TOTAL CALCULATION IN ZZ050 ABOVE AND IS NOT ITSELF A
065900*ROUNDED OUTPUT VALUE.  ADDED BY CHANGE 1.00, THE ORIGINAL
066000*SPECIAL QUOTE MODE.
066100     COMPUTE HR-ADJ-RATE =
066200             HRQ-AMOUNT * (1 - (HRQ-DISCOUNT / 100)).
066300 ZZ060-EXIT.
066400     EXIT SECTION.
066500*
066600 ZZ070-SPECIAL-EXCLUDE-TAX SECTION.
066700***********************************
066800*ADDED BY CHANGE 1.02 (FINANCE DEPT REQUEST F89/07).  THE
066900*BASE RATE IS UNCHANGED - ONLY THE EFFECTIVE TAX MOVES.
067000*LOOK UP THE NAMED COMPONENT IN THE TAX TABLE (ZZ080 BELOW)
067100*AND BACK ITS PERCENTAGE OUT OF THE EFFECTIVE RATE.  THE
067200*RESULT MAY GO NEGATIVE IF THE AGGREGATE RATE IS SMALL -
067300*NO FLOOR IS APPLIED, THAT IS THE BUSINESS RULE AS GIVEN.
067400     MOVE    HRQ-AMOUNT TO HR-ADJ-RATE.
067500     SET     HR-TX-IDX TO 1.
067600     PERFORM ZZ080-FIND-TAX-COMPONENT THRU ZZ080-EXIT
067700             UNTIL HR-TX-IDX > 3.
067800     SUBTRACT HR-FOUND-TAX-PCT FROM HR-EFF-TAX-RATE.
067900 ZZ070-EXIT.
068000     EXIT SECTION.
068100*
068200 ZZ080-FIND-TAX-COMPONENT SECTION.
068300**********************************
068400*
068500*ONE PASS OF A SIMPLE SEQUENTIAL SEARCH OF THE THREE-ENTRY
068600*HR-TAX-COMP-ENTRY TABLE IN WSHRTAX.COB - THE TABLE IS FAR
068700*TOO SMALL TO JUSTIFY A SEARCH VERB.  HR-TX-IDX IS SET TO 4
068800*TO STOP THE LOOP AS SOON AS A MATCH IS FOUND, THE SAME WAY
068900*A GO TO WOULD, WITHOUT LEAVING THE PARAGRAPH EARLY.
069000     IF      HR-TAX-COMP-CODE (HR-TX-IDX) = HRQ-EXCL-TAX
069100             MOVE HR-TAX-COMP-PCT (HR-TX-IDX)
069200                             TO HR-FOUND-TAX-PCT
069300             SET  HR-TX-IDX TO 4
069400     ELSE
069500             SET  HR-TX-IDX UP BY 1
069600     END-IF.
069700 ZZ080-EXIT.
069800     EXIT SECTION.
069900*
070000 ZZ090-RESOLVE-EFFECTIVE-TAX SECTION.
070100**************************************
070200*ADDED BY CHANGE 1.04 (TICKET AC93-211).  OVERRIDE FLAG 'Y'
070300*WINS EVEN WHEN THE OVERRIDE RATE ITSELF IS A ZERO - A
070400*DELIBERATE ZERO TAX RATE IS A VALID QUOTE, NOT AN ERROR.
070500*OTHERWISE THE HOUSE DEFAULT AGGREGATE RATE OF 12.50
070600*APPLIES, SET IN HR-DFLT-TAX-RATE IN WSHRTAX.COB.
070700     IF      HRQ-TAX-OVR-FLG = "Y"
070800             MOVE HRQ-TAX-RATE    TO HR-EFF-TAX-RATE
070900     ELSE
071000             MOVE HR-DFLT-TAX-RATE TO HR-EFF-TAX-RATE
071100     END-IF.
071200 ZZ090-EXIT.
071300     EXIT SECTION.
